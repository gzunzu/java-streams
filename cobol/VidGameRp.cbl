000100      *****************************************************************
000110      *                                                               *
000120      *   V I D G A M E R P                                           *
000130      *                                                               *
000140      *   OVERNIGHT SOFTWARE CATALOG DIGEST.                         *
000150      *                                                               *
000160      *****************************************************************
000170       IDENTIFICATION DIVISION.
000180       PROGRAM-ID.     VidGameRp.
000190       AUTHOR.         R MORALES.
000200       INSTALLATION.   MIDLAND DATA CENTER - COLLECTION SYSTEMS.
000210       DATE-WRITTEN.   04/02/1987.
000220       DATE-COMPILED.
000230       SECURITY.       UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000240      *
000250      *****************************************************************
000260      * THIS JOB IS THE OVERNIGHT SOFTWARE HOLDINGS DIGEST.  IT READS *
000270      * THE SOFTWARE CATALOG EXTRACT (VIDGAMEFILE) ONE TIME, BUILDS A *
000280      * WORKING-STORAGE TABLE OF EVERY TITLE IN THE EXTRACT, AND THEN *
000290      * RUNS A FIXED SEQUENCE OF SIXTEEN CATALOG REPORTS AGAINST THAT *
000300      * TABLE.  THE CATALOG ITSELF IS NEVER REWRITTEN - THIS IS A     *
000310      * READ-ONLY DIGEST, NOT A MAINTENANCE RUN.  THERE IS NO PRINTED *
000320      * REPORT FILE EITHER - ALL SIXTEEN REPORTS GO TO SYSOUT BY      *
000330      * PLAIN DISPLAY, THE SAME AS THE CONSOLE LOG ALWAYS HAS.        *
000340      *****************************************************************
000350      * CHANGE HISTORY.                                               *
000360      *                                                               *
000370      *   1987-04-02  REM  ORIGINAL PROGRAM.  TICKET DPC-114.  FIRST  *
000380      *                    CUT ONLY RAN THE "ALL TITLES" AND          *
000390      *                    "MULTIPLAYER TITLES" REPORTS.              *
000400      *   1988-01-11  REM  ADDED THE TITLE LOOKUP AND GENRE REPORTS   *
000410      *                    (DPC-131).                                 *
000420      *   1989-07-22  REM  GENRE IS NOW A REPEATING TABLE PER TITLE - *
000430      *                    SEE VGCATREC CHANGE LOG (DPC-158).         *
000440      *   1991-09-18  JKL  ADDED PLATFORM REPORTS AND THE LEAST-       *
000450      *                    COMMON-PLATFORM DIGEST (DPC-206).          *
000460      *   1992-05-04  JKL  ADDED AVERAGE PLAYING TIME AND SHORTEST    *
000470      *                    GAME REPORTS (DPC-221).                    *
000480      *   1994-02-11  REM  ADDED AWARD NOMINATION REPORTS - MOST      *
000490      *                    AWARDED OVERALL, MOST AWARDED BY LABEL,    *
000500      *                    OLDEST MULTIPLAYER WINNER, TOP NOMINATED   *
000510      *                    (DPC-239).  NOTE THE TOP-NOMINATED REPORT  *
000520      *                    CARRIES FORWARD A POSITION-BASED QUIRK     *
000530      *                    FROM THE ORIGINAL SPEC - SEE PARAGRAPH     *
000540      *                    530000 BELOW BEFORE "FIXING" IT.           *
000550      *   1996-03-19  DPH  ADDED RELEASED-BEFORE-OR-AFTER REPORT AND  *
000560      *                    SORTED THE EDGE-YEARS OUTPUT ASCENDING BY  *
000570      *                    YEAR PER COLLECTION DEV REQUEST (DPC-260). *
000580      *   1998-11-30  TAC  YEAR 2000 REVIEW.  RELEASE-YEAR IS A FULL  *
000590      *                    4-DIGIT FIELD THROUGHOUT - NO WINDOWING OR *
000600      *                    CENTURY LOGIC IS NEEDED IN THIS PROGRAM.   *
000610      *                    ACCEPT FROM DATE ALSO REVIEWED - THE RUN   *
000620      *                    DATE IS FOR THE BANNER ONLY, NOT USED IN   *
000630      *                    ANY BUSINESS CALCULATION (DPC-301).        *
000640      *   2001-08-14  MDS  RAISED CTE-VGCAT-MAX FROM 200 TO 500 - THE *
000650      *                    CATALOG EXTRACT OUTGREW THE OLD LIMIT      *
000660      *                    (DPC-309).                                 *
000670      *   2009-01-14  MDS  FINAL REPORT SEQUENCE CONFIRMED AT SIXTEEN *
000680      *                    REPORTS, FIXED ORDER.  DOCUMENTED EACH     *
000690      *                    REPORT'S SOURCE PARAGRAPH IN THE 200000    *
000700      *                    SECTION BELOW FOR THE NEXT PROGRAMMER WHO  *
000710      *                    HAS TO CHANGE THE ORDER (DPC-355).         *
000720      *****************************************************************
000730
000740       ENVIRONMENT DIVISION.
000750       CONFIGURATION SECTION.
000760       SPECIAL-NAMES.
000770                  C01     IS TOP-OF-FORM
000780                  UPSI-0  IS WS-SW-TRACE-SWITCH.
000790
000800       INPUT-OUTPUT SECTION.
000810       FILE-CONTROL.
000820           SELECT OPTIONAL vidgamefile ASSIGN TO ws-name-vidgamefile
000830                  ORGANIZATION IS LINE SEQUENTIAL
000840                  FILE STATUS  IS fs-vidgamefile.
000850
000860       DATA DIVISION.
000870       FILE SECTION.
000880       FD  vidgamefile.
000890           COPY VGCATREC.
000900
000910       WORKING-STORAGE SECTION.
000920       77  fs-vidgamefile            PIC 9(02)         VALUE ZEROES.
000930       77  ws-name-vidgamefile       PIC X(12)          VALUE SPACES.
000940
000950       78  cte-01                                       VALUE 01.
000960       78  cte-02                                       VALUE 02.
000970       78  cte-05                                       VALUE 05.
000980       78  cte-20                                       VALUE 20.
000990       78  cte-vgcat-max                                VALUE 500.
001000       78  cte-tally-max                                 VALUE 50.
001010       78  cte-top-nominated-limit                       VALUE 05.
001020       78  cte-year-2017                                 VALUE 2017.
001030       78  cte-year-2000                                 VALUE 2000.
001040       78  cte-year-2018                                 VALUE 2018.
001050
001060      * RUN-DATE AND RUN-TIME ARE FOR THE REPORT BANNER ONLY - REVIEWED
001070      * AND CLEARED FOR Y2K ABOVE.  NEITHER FEEDS ANY BUSINESS RULE.
001080       01  ws-today-date-fields.
001090           03  ws-today-date-num         PIC 9(08)      VALUE ZEROES.
001100       01  ws-today-date-broken REDEFINES ws-today-date-fields.
001110           03  ws-today-year             PIC 9(04).
001120           03  ws-today-month            PIC 9(02).
001130           03  ws-today-day              PIC 9(02).
001140
001150       01  ws-today-time-fields.
001160           03  ws-today-time-num         PIC 9(06)      VALUE ZEROES.
001170       01  ws-today-time-broken REDEFINES ws-today-time-fields.
001180           03  ws-today-hour             PIC 9(02).
001190           03  ws-today-minute           PIC 9(02).
001200           03  ws-today-second           PIC 9(02).
001210
001220      * BANNER LINES FOR THE TOP OF THE SYSOUT - BUILT AS A LITERAL
001230      * BLOCK AND REDEFINED AS AN ARRAY SO 100000 CAN DISPLAY THEM
001240      * WITH A SINGLE PERFORM VARYING, THE SAME TRICK THIS SHOP USES
001250      * FOR ANY OTHER LITERAL TABLE.
001260       01  ws-report-banner-lines.
001270           03  FILLER   PIC X(80) VALUE
001280               "OVERNIGHT SOFTWARE CATALOG DIGEST - VIDGAMERP".
001290           03  FILLER   PIC X(80) VALUE
001300               "========================================================".
001310       01  FILLER REDEFINES ws-report-banner-lines.
001320           03  ws-banner-ln             PIC X(80) OCCURS 02 TIMES
001330                                        INDEXED BY idx-banner-ln.
001340
001350      * THE 26-LETTER ALPHABET PAIR BELOW DOES DOUBLE DUTY - INSPECT
001360      * CONVERTING USES THE TWO LISTS DIRECTLY FOR CASE-INSENSITIVE
001370      * COMPARES, AND THE REDEFINED OCCURS TABLES BELOW LET 930000
001380      * SEARCH FOR A SINGLE CHARACTER TO CAPITALIZE IT.  NO INTRINSIC
001390      * FUNCTION IS USED ANYWHERE IN THIS PROGRAM ON PURPOSE.
001400       01  ws-alphabet-lower-list      PIC X(26)        VALUE
001410               "abcdefghijklmnopqrstuvwxyz".
001420       01  ws-alphabet-lower-table REDEFINES ws-alphabet-lower-list.
001430           03  ws-alphabet-lower-char  PIC X(01) OCCURS 26 TIMES
001440                                        INDEXED BY idx-alpha-lower.
001450       01  ws-alphabet-upper-list      PIC X(26)        VALUE
001460               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001470       01  ws-alphabet-upper-table REDEFINES ws-alphabet-upper-list.
001480           03  ws-alphabet-upper-char  PIC X(01) OCCURS 26 TIMES
001490                                        INDEXED BY idx-alpha-upper.
001500
001510       01  ws-switches.
001520           03  ws-eof-flag              PIC X(01)       VALUE "N".
001530               88  eof                                  VALUE "Y".
001540           03  ws-sw-trace-switch       PIC X(01)       VALUE "0".
001550               88  sw-trace-on                          VALUE "1".
001560           03  ws-found-in-list-flag    PIC X(01)       VALUE "N".
001570               88  found-in-list                        VALUE "Y".
001580           03  ws-fav-genre-found-flag  PIC X(01)       VALUE "N".
001590               88  fav-genre-found                      VALUE "Y".
001600           03  ws-shortest-found-flag   PIC X(01)       VALUE "N".
001610               88  shortest-found                       VALUE "Y".
001620           03  ws-title-lookup-found-flag PIC X(01)     VALUE "N".
001630               88  title-lookup-found                   VALUE "Y".
001640           03  ws-most-awarded-found-flag  PIC X(01)    VALUE "N".
001650               88  most-awarded-found                   VALUE "Y".
001660           03  ws-most-awarded-lbl-found-flag PIC X(01) VALUE "N".
001670               88  most-awarded-lbl-found               VALUE "Y".
001680           03  ws-oldest-mp-found-flag  PIC X(01)       VALUE "N".
001690               88  oldest-mp-found                      VALUE "Y".
001695           03  FILLER                   PIC X(02)       VALUE SPACES.
001700
001710      *****************************************************************
001720      * THE CATALOG TABLE.  ONE ENTRY PER RECORD READ FROM VIDGAMEFILE,
001730      * BUILT ONCE IN PARAGRAPH 150000 AND NEVER CHANGED AFTER THAT -
001740      * EVERY REPORT PARAGRAPH BELOW ONLY READS IT.
001750      *****************************************************************
001760       01  ws-vgcat-count              PIC 9(04) COMP  VALUE ZERO.
001770       01  ws-vgcat-entry OCCURS 1 TO 500 TIMES
001780                          DEPENDING ON ws-vgcat-count
001790                          INDEXED BY idx-vgcat.
001800           03  ws-vg-title              PIC X(60).
001810           03  ws-vg-developer          PIC X(40).
001820           03  ws-vg-genre-count        PIC 9(02).
001830           03  ws-vg-genre              PIC X(20) OCCURS 20 TIMES
001840                                        INDEXED BY idx-vg-genre.
001850           03  ws-vg-platform-count     PIC 9(02).
001860           03  ws-vg-platform           PIC X(20) OCCURS 20 TIMES
001870                                        INDEXED BY idx-vg-platform.
001880           03  ws-vg-release-year       PIC 9(04).
001890           03  ws-vg-estimated-hours    PIC 9(04).
001900           03  ws-vg-multiplayer-flag   PIC X(01).
001910               88  ws-vg-multiplayer-yes           VALUE "Y".
001920           03  ws-vg-nomination-count   PIC 9(02).
001930           03  ws-vg-nomination OCCURS 20 TIMES
001940                                        INDEXED BY idx-vg-nomination.
001950               05  ws-vg-award-label    PIC X(40).
001960               05  ws-vg-won-flag       PIC X(01).
001970                   88  ws-vg-won-flag-yes           VALUE "Y".
001971               05  FILLER               PIC X(01).
001972           03  FILLER                   PIC X(02).
001980
001990      *****************************************************************
002000      * GENRE AND PLATFORM TALLY TABLES - BUILT FRESH EACH TIME
002010      * 450000 OR 500000 RUNS, SAME "OCCURS DEPENDING ON" IDIOM THIS
002020      * SHOP USES FOR ANY OTHER DISTINCT-VALUE TALLY.
002030      *****************************************************************
002040       01  ws-genre-tally-count        PIC 9(02) COMP  VALUE ZERO.
002050       01  ws-genre-tally-entry OCCURS 1 TO 50 TIMES
002060                                DEPENDING ON ws-genre-tally-count
002070                                INDEXED BY idx-genre-tally.
002080           03  ws-genre-tally-code      PIC X(20).
002090           03  ws-genre-tally-total     PIC 9(04) COMP.
002095           03  FILLER                   PIC X(02).
002100
002110       01  ws-platform-tally-count     PIC 9(02) COMP  VALUE ZERO.
002120       01  ws-platform-tally-entry OCCURS 1 TO 50 TIMES
002130                                   DEPENDING ON ws-platform-tally-count
002140                                   INDEXED BY idx-platform-tally.
002150           03  ws-platform-tally-code   PIC X(20).
002160           03  ws-platform-tally-total  PIC 9(04) COMP.
002165           03  FILLER                   PIC X(02).
002170
002180      * SORT WORK TABLE FOR THE TOP-NOMINATED REPORT - HOLDS A COPY
002190      * OF EVERY GAME'S NOMINATION-COUNT, SORTED DESCENDING.  THE
002200      * MAIN TABLE ITSELF IS NEVER REORDERED.
002210       01  ws-nom-sort-entry OCCURS 1 TO 500 TIMES
002220                             DEPENDING ON ws-vgcat-count
002230                             INDEXED BY idx-nom-sort.
002240           03  ws-nom-sort-value        PIC 9(02) COMP.
002245           03  FILLER                   PIC X(02).
002250
002260      * GENERIC (TITLE, NUMERIC-VALUE) PAIR WORK TABLE - USED BY THE
002270      * RELEASED-BEFORE-OR-AFTER REPORT (VALUE = YEAR) AND THE TOP-
002280      * NOMINATED REPORT (VALUE = NOMINATION COUNT).  CLEARED BY
002290      * WHICHEVER REPORT PARAGRAPH FILLS IT.
002300       01  ws-pair-count               PIC 9(04) COMP  VALUE ZERO.
002310       01  ws-pair-entry OCCURS 1 TO 500 TIMES
002320                         DEPENDING ON ws-pair-count
002330                         INDEXED BY idx-pair.
002340           03  ws-pair-title            PIC X(60).
002350           03  ws-pair-value            PIC 9(04) COMP.
002355           03  FILLER                   PIC X(02).
002360
002370      * GENERIC RENDERED-TEXT-ITEM WORK TABLE - USED BY EVERY REPORT
002380      * THAT PRINTS A PLAIN TITLE LIST OR A PRE-RENDERED "TITLE
002390      * [VALUE]" LIST THROUGH THE 910000/920000 TEXTUTILS PARAGRAPHS.
002400       01  ws-item-list-count          PIC 9(04) COMP  VALUE ZERO.
002410       01  ws-item-list-entry OCCURS 1 TO 500 TIMES
002420                              DEPENDING ON ws-item-list-count
002430                              INDEXED BY idx-item-list.
002440           03  ws-item-list-text       PIC X(80).
002445           03  FILLER                   PIC X(02).
002450
002460      * SINGLE-RESULT WORK AREAS - ONE SET PER REPOSITORY LOOKUP THAT
002470      * RETURNS AT MOST ONE GAME.
002480       01  ws-fav-genre-result         PIC X(20)        VALUE SPACES.
002490       01  ws-fav-genre-total          PIC 9(04) COMP   VALUE ZERO.
002500
002510       01  ws-less-common-minimum      PIC S9(04) COMP  VALUE -1.
002520
002530       01  ws-avg-hours-sum            PIC 9(08) COMP   VALUE ZERO.
002540       01  ws-avg-hours-result         PIC 9(04) COMP   VALUE ZERO.
002550       01  ws-avg-hhmmss               PIC X(08)        VALUE SPACES.
002560
002570       01  ws-shortest-hours           PIC S9(04) COMP  VALUE -1.
002580       01  ws-shortest-title           PIC X(60)        VALUE SPACES.
002590
002600       01  ws-title-lookup-result      PIC X(60)        VALUE SPACES.
002610
002620       01  ws-most-awarded-wins        PIC 9(04) COMP   VALUE ZERO.
002630       01  ws-most-awarded-title       PIC X(60)        VALUE SPACES.
002640
002650       01  ws-most-awarded-lbl-wins    PIC 9(04) COMP   VALUE ZERO.
002660       01  ws-most-awarded-lbl-title   PIC X(60)        VALUE SPACES.
002670
002680       01  ws-oldest-mp-year           PIC S9(04) COMP  VALUE -1.
002690       01  ws-oldest-mp-title          PIC X(60)        VALUE SPACES.
002700
002710      * SHARED SCRATCH FIELDS - CASE-FOLD WORK AREA, THE STRING/SEARCH
002720      * SCRATCH FOR TEXTUTILS, AND A FEW LOOP COUNTERS REUSED ACROSS
002730      * SEVERAL PARAGRAPHS.
002740       01  ws-fold-field-a             PIC X(60)        VALUE SPACES.
002750       01  ws-fold-field-b             PIC X(60)        VALUE SPACES.
002760       01  ws-cap-work-field           PIC X(80)        VALUE SPACES.
002770
002780       01  ws-joined-line              PIC X(2000)      VALUE SPACES.
002790       01  ws-join-pointer             PIC 9(04) COMP   VALUE 01.
002800       01  ws-indent-levels            PIC 9(02) COMP   VALUE ZERO.
002810       01  ws-tab-loop-idx             PIC 9(02) COMP   VALUE ZERO.
002820
002830       01  ws-swap-aux-value           PIC 9(02) COMP   VALUE ZERO.
002840       01  ws-origin-idx               PIC 9(04) COMP   VALUE ZERO.
002850       01  ws-dest-idx                 PIC 9(04) COMP   VALUE ZERO.
002860
002870       01  ws-work-year                PIC 9(04) COMP   VALUE ZERO.
002880       01  ws-label-given              PIC X(40)        VALUE SPACES.
002890       01  ws-genre-given              PIC X(20)        VALUE SPACES.
002900       01  ws-platform-given           PIC X(20)        VALUE SPACES.
002910       01  ws-param-year-1             PIC 9(04) COMP   VALUE ZERO.
002920       01  ws-param-year-2             PIC 9(04) COMP   VALUE ZERO.
002930       01  ws-param-limit              PIC 9(02) COMP   VALUE ZERO.
002940
002950       PROCEDURE DIVISION.
002960
002970       000000-main-paragraph.
002980           PERFORM 100000-begin-open-and-banner
002990              THRU 100000-end-open-and-banner.
003000           PERFORM 150000-begin-load-catalog-table
003010              THRU 150000-end-load-catalog-table
003020              UNTIL eof OR ws-vgcat-count = cte-vgcat-max.
003030           PERFORM 200000-begin-run-catalog-reports
003040              THRU 200000-end-run-catalog-reports.
003050           PERFORM 300000-begin-close-and-wrapup
003060              THRU 300000-end-close-and-wrapup.
003070           STOP RUN.
003080
003090      *****************************************************************
003100      * OPEN THE CATALOG EXTRACT AND PRINT THE RUN BANNER.  WS-SW-
003110      * TRACE-SWITCH IS UPSI-0 ON THE OPERATOR'S CONSOLE - SET IT ON
003120      * TO GET THE "RECORD LOADED" TRACE LINES OUT OF 150000 BELOW,
003130      * OTHERWISE LEAVE IT OFF (THE NORMAL PRODUCTION SETTING).
003140      *****************************************************************
003150       100000-begin-open-and-banner.
003160           MOVE "VIDGAMES.DAT"        TO ws-name-vidgamefile.
003170           OPEN INPUT vidgamefile.
003180           IF fs-vidgamefile NOT = "00" AND fs-vidgamefile NOT = "05"
003190              AND fs-vidgamefile NOT = "35"
003200              DISPLAY "VIDGAMERP - OPEN ERROR ON VIDGAMEFILE - STATUS "
003210                      fs-vidgamefile
003220           END-IF.
003230           ACCEPT ws-today-date-num FROM DATE YYYYMMDD.
003240           ACCEPT ws-today-time-num FROM TIME.
003250           PERFORM 101000-begin-display-banner
003260              THRU 101000-end-display-banner
003270              VARYING idx-banner-ln FROM 1 BY 1
003280                 UNTIL idx-banner-ln > 2.
003290           DISPLAY "RUN DATE " ws-today-month "/" ws-today-day "/"
003300                   ws-today-year "  RUN TIME " ws-today-hour ":"
003310                   ws-today-minute ":" ws-today-second.
003320           DISPLAY SPACE.
003330       100000-end-open-and-banner.
003340           EXIT.
003350
003360       101000-begin-display-banner.
003370           DISPLAY ws-banner-ln(idx-banner-ln).
003380       101000-end-display-banner.
003390           EXIT.
003400
003410      *****************************************************************
003420      * LOAD THE CATALOG TABLE.  ONE READ PER ITERATION, ONE TABLE
003430      * ENTRY BUILT PER RECORD, FIELD BY FIELD - NO MOVE CORRESPONDING
003440      * IN THIS SHOP'S STYLE.  SW-TRACE-ON (UPSI-0) GETS A DISPLAY
003450      * LINE PER RECORD WHEN THE OPERATOR TURNS IT ON.
003460      *****************************************************************
003470       150000-begin-load-catalog-table.
003480           READ vidgamefile
003490              AT END
003500                 SET eof TO TRUE
003510                 GO TO 150000-end-load-catalog-table
003520           END-READ.
003530           IF fs-vidgamefile NOT = "00"
003540              DISPLAY "VIDGAMERP - READ ERROR ON VIDGAMEFILE - STATUS "
003550                      fs-vidgamefile
003560              SET eof TO TRUE
003570              GO TO 150000-end-load-catalog-table
003580           END-IF.
003590           ADD 1 TO ws-vgcat-count.
003600           MOVE GAME-TITLE          TO ws-vg-title(ws-vgcat-count).
003610           MOVE GAME-DEVELOPER      TO ws-vg-developer(ws-vgcat-count).
003620           MOVE GENRE-COUNT         TO ws-vg-genre-count(ws-vgcat-count).
003630           PERFORM 151000-begin-copy-genre-slots
003640              THRU 151000-end-copy-genre-slots
003650              VARYING idx-vg-genre FROM 1 BY 1 UNTIL idx-vg-genre > 20.
003660           MOVE PLATFORM-COUNT      TO ws-vg-platform-count(ws-vgcat-count).
003670           PERFORM 152000-begin-copy-platform-slots
003680              THRU 152000-end-copy-platform-slots
003690              VARYING idx-vg-platform FROM 1 BY 1 UNTIL idx-vg-platform > 20.
003700           MOVE RELEASE-YEAR        TO ws-vg-release-year(ws-vgcat-count).
003710           MOVE ESTIMATED-HOURS     TO ws-vg-estimated-hours(ws-vgcat-count).
003720           MOVE MULTIPLAYER-FLAG    TO ws-vg-multiplayer-flag(ws-vgcat-count).
003730           MOVE NOMINATION-COUNT    TO ws-vg-nomination-count(ws-vgcat-count).
003740           PERFORM 153000-begin-copy-nomination-slots
003750              THRU 153000-end-copy-nomination-slots
003760              VARYING idx-vg-nomination FROM 1 BY 1
003770                 UNTIL idx-vg-nomination > 20.
003780           IF sw-trace-on
003790              DISPLAY "  LOADED " ws-vg-title(ws-vgcat-count)
003800           END-IF.
003810       150000-end-load-catalog-table.
003820           EXIT.
003830
003840       151000-begin-copy-genre-slots.
003850           MOVE GENRE-ENTRY(idx-vg-genre)
003860             TO ws-vg-genre(ws-vgcat-count, idx-vg-genre).
003870       151000-end-copy-genre-slots.
003880           EXIT.
003890
003900       152000-begin-copy-platform-slots.
003910           MOVE PLATFORM-ENTRY(idx-vg-platform)
003920             TO ws-vg-platform(ws-vgcat-count, idx-vg-platform).
003930       152000-end-copy-platform-slots.
003940           EXIT.
003950
003960       153000-begin-copy-nomination-slots.
003970           MOVE AWARD-LABEL(idx-vg-nomination)
003980             TO ws-vg-award-label(ws-vgcat-count, idx-vg-nomination).
003990           MOVE WON-FLAG(idx-vg-nomination)
004000             TO ws-vg-won-flag(ws-vgcat-count, idx-vg-nomination).
004010       153000-end-copy-nomination-slots.
004020           EXIT.
004030
004040      *****************************************************************
004050      * CLOSE THE EXTRACT AND SIGN OFF.  NOTHING IS EVER WRITTEN BACK
004060      * TO VIDGAMEFILE - SEE THE COPYBOOK BANNER IN VGCATREC.
004070      *****************************************************************
004080       300000-begin-close-and-wrapup.
004090           CLOSE vidgamefile.
004100           DISPLAY SPACE.
004110           DISPLAY "VIDGAMERP - DIGEST COMPLETE - "
004120                   ws-vgcat-count " TITLES PROCESSED.".
004130       300000-end-close-and-wrapup.
004140           EXIT.
004150
004160      *****************************************************************
004170      * THE SIXTEEN-REPORT SEQUENCE.  FIXED ORDER - DO NOT REARRANGE
004180      * WITHOUT A TICKET.  EACH 2NN PARAGRAPH CALLS WHATEVER 4NN/5NN
004190      * REPOSITORY PARAGRAPH(S) IT NEEDS AND THEN PRINTS THE RESULT.
004200      * SEE DPC-355 IN THE CHANGE LOG ABOVE.
004210      *****************************************************************
004220       200000-begin-run-catalog-reports.
004230           PERFORM 210000-begin-rpt-all-games
004240              THRU 210000-end-rpt-all-games.
004250           PERFORM 220000-begin-rpt-multiplayer-titles
004260              THRU 220000-end-rpt-multiplayer-titles.
004270           PERFORM 230000-begin-rpt-game-by-title
004280              THRU 230000-end-rpt-game-by-title.
004290           PERFORM 240000-begin-rpt-hack-and-slash
004300              THRU 240000-end-rpt-hack-and-slash.
004310           PERFORM 250000-begin-rpt-rpg-by-square-enix
004320              THRU 250000-end-rpt-rpg-by-square-enix.
004330           PERFORM 260000-begin-rpt-favourite-genre
004340              THRU 260000-end-rpt-favourite-genre.
004350           PERFORM 270000-begin-rpt-xbox-one-titles
004360              THRU 270000-end-rpt-xbox-one-titles.
004370           PERFORM 280000-begin-rpt-released-2017
004380              THRU 280000-end-rpt-released-2017.
004390           PERFORM 290000-begin-rpt-released-edge-years
004400              THRU 290000-end-rpt-released-edge-years.
004410           PERFORM 300100-begin-rpt-average-playing-time
004420              THRU 300100-end-rpt-average-playing-time.
004430           PERFORM 310000-begin-rpt-shortest-game
004440              THRU 310000-end-rpt-shortest-game.
004450           PERFORM 320000-begin-rpt-most-awarded-overall
004460              THRU 320000-end-rpt-most-awarded-overall.
004470           PERFORM 330000-begin-rpt-most-awarded-game-awards
004480              THRU 330000-end-rpt-most-awarded-game-awards.
004490           PERFORM 340000-begin-rpt-oldest-mp-award-winner
004500              THRU 340000-end-rpt-oldest-mp-award-winner.
004510           PERFORM 350000-begin-rpt-top5-nominated
004520              THRU 350000-end-rpt-top5-nominated.
004530           PERFORM 360000-begin-rpt-least-common-platforms
004540              THRU 360000-end-rpt-least-common-platforms.
004550       200000-end-run-catalog-reports.
004560           EXIT.
004570
004580      * RPT 01 - EVERY TITLE IN THE CATALOG, FULL PRETTY-PRINTED LINE
004590      * PER TITLE, NOT CAPITALIZED, NOT PIPE-JOINED - USES THE
004600      * INDENTED TEXTUTILS VARIANT WITH ZERO INDENT LEVELS.
004610       210000-begin-rpt-all-games.
004620           DISPLAY SPACE.
004630           DISPLAY "RPT 01 - ALL VIDEO GAMES IN THE CATALOG.".
004640           MOVE ZERO TO ws-item-list-count.
004650           PERFORM 211000-begin-build-all-games-line
004660              THRU 211000-end-build-all-games-line
004670              VARYING idx-vgcat FROM 1 BY 1
004680                 UNTIL idx-vgcat > ws-vgcat-count.
004690           MOVE ZERO TO ws-indent-levels.
004700           PERFORM 920000-begin-join-indented-list
004710              THRU 920000-end-join-indented-list.
004720       210000-end-rpt-all-games.
004730           EXIT.
004740
004750       211000-begin-build-all-games-line.
004760           ADD 1 TO ws-item-list-count.
004770           MOVE SPACES TO ws-item-list-text(ws-item-list-count).
004780           MOVE 1 TO ws-join-pointer.
004790           STRING ws-vg-title(idx-vgcat)       DELIMITED BY SPACE
004800                  " - "                        DELIMITED BY SIZE
004810                  ws-vg-developer(idx-vgcat)    DELIMITED BY SPACE
004820                  " (" DELIMITED BY SIZE
004830                  ws-vg-release-year(idx-vgcat) DELIMITED BY SIZE
004840                  ") - "                        DELIMITED BY SIZE
004850                  ws-vg-estimated-hours(idx-vgcat) DELIMITED BY SIZE
004860                  " HRS"                        DELIMITED BY SIZE
004870             INTO ws-item-list-text(ws-item-list-count)
004880               WITH POINTER ws-join-pointer.
004890       211000-end-build-all-games-line.
004900           EXIT.
004910
004920      * RPT 02 - MULTIPLAYER TITLES, PIPE-JOINED, CAPITALIZED.
004930       220000-begin-rpt-multiplayer-titles.
004940           DISPLAY SPACE.
004950           DISPLAY "RPT 02 - MULTIPLAYER TITLES.".
004960           PERFORM 560000-begin-get-multiplayer-games
004970              THRU 560000-end-get-multiplayer-games.
004980           PERFORM 910000-begin-join-pipe-list
004990              THRU 910000-end-join-pipe-list.
005000           DISPLAY ws-joined-line.
005010       220000-end-rpt-multiplayer-titles.
005020           EXIT.
005030
005040      * RPT 03 - LOOK UP "FINAL FANTASY VII" BY TITLE, CASE-BLIND.
005050       230000-begin-rpt-game-by-title.
005060           DISPLAY SPACE.
005070           DISPLAY "RPT 03 - GAME LOOKUP BY TITLE - FINAL FANTASY VII.".
005080           MOVE "Final Fantasy VII" TO ws-fold-field-b.
005090           PERFORM 410000-begin-get-by-title
005100              THRU 410000-end-get-by-title.
005110           IF title-lookup-found
005120              DISPLAY "FOUND - " ws-title-lookup-result
005130           ELSE
005140              DISPLAY "NO VIDEO GAME FOUND."
005150           END-IF.
005160       230000-end-rpt-game-by-title.
005170           EXIT.
005180
005190      * RPT 04 - TITLES IN GENRE HACK_AND_SLASH, PIPE-JOINED.
005200       240000-begin-rpt-hack-and-slash.
005210           DISPLAY SPACE.
005220           DISPLAY "RPT 04 - HACK_AND_SLASH TITLES.".
005230           MOVE "HACK_AND_SLASH"      TO ws-genre-given.
005240           PERFORM 440000-begin-get-by-genre
005250              THRU 440000-end-get-by-genre.
005260           PERFORM 910000-begin-join-pipe-list
005270              THRU 910000-end-join-pipe-list.
005280           DISPLAY ws-joined-line.
005290       240000-end-rpt-hack-and-slash.
005300           EXIT.
005310
005320      * RPT 05 - ROLE_PLAYING TITLES FROM SQUARE ENIX, PIPE-JOINED.
005330       250000-begin-rpt-rpg-by-square-enix.
005340           DISPLAY SPACE.
005350           DISPLAY "RPT 05 - ROLE_PLAYING TITLES BY SQUARE ENIX.".
005360           MOVE "ROLE_PLAYING"        TO ws-genre-given.
005370           MOVE "Square Enix"         TO ws-fold-field-b.
005380           PERFORM 430000-begin-get-by-genre-and-developer
005390              THRU 430000-end-get-by-genre-and-developer.
005400           PERFORM 910000-begin-join-pipe-list
005410              THRU 910000-end-join-pipe-list.
005420           DISPLAY ws-joined-line.
005430       250000-end-rpt-rpg-by-square-enix.
005440           EXIT.
005450
005460      * RPT 06 - FAVOURITE (MOST COMMON) GENRE AND ITS COUNT.
005470       260000-begin-rpt-favourite-genre.
005480           DISPLAY SPACE.
005490           DISPLAY "RPT 06 - FAVOURITE GENRE.".
005500           PERFORM 450000-begin-get-favourite-genre
005510              THRU 450000-end-get-favourite-genre.
005520           IF fav-genre-found
005530              DISPLAY "FAVOURITE GENRE - " ws-fav-genre-result
005540                      " (" ws-fav-genre-total ")"
005550           ELSE
005560              DISPLAY "NO FAVOURITE GENRE FOUND."
005570           END-IF.
005580       260000-end-rpt-favourite-genre.
005590           EXIT.
005600
005610      * RPT 07 - XBOX ONE TITLES, PIPE-JOINED, EXACT CASE MATCH.
005620       270000-begin-rpt-xbox-one-titles.
005630           DISPLAY SPACE.
005640           DISPLAY "RPT 07 - XBOX ONE TITLES.".
005650           MOVE "Xbox One"            TO ws-platform-given.
005660           PERFORM 460000-begin-get-by-platform
005670              THRU 460000-end-get-by-platform.
005680           PERFORM 910000-begin-join-pipe-list
005690              THRU 910000-end-join-pipe-list.
005700           DISPLAY ws-joined-line.
005710       270000-end-rpt-xbox-one-titles.
005720           EXIT.
005730
005740      * RPT 08 - TITLES RELEASED IN 2017, PIPE-JOINED.
005750       280000-begin-rpt-released-2017.
005760           DISPLAY SPACE.
005770           DISPLAY "RPT 08 - TITLES RELEASED IN 2017.".
005780           MOVE cte-year-2017         TO ws-param-year-1.
005790           PERFORM 470000-begin-get-by-release-year
005800              THRU 470000-end-get-by-release-year.
005810           PERFORM 910000-begin-join-pipe-list
005820              THRU 910000-end-join-pipe-list.
005830           DISPLAY ws-joined-line.
005840       280000-end-rpt-released-2017.
005850           EXIT.
005860
005870      * RPT 09 - TITLES RELEASED BEFORE 2000 OR ON/AFTER 2018, AS
005880      * (TITLE, YEAR) PAIRS, SORTED ASCENDING BY YEAR, PIPE-JOINED.
005890       290000-begin-rpt-released-edge-years.
005900           DISPLAY SPACE.
005910           DISPLAY "RPT 09 - RELEASED BEFORE 2000 OR ON/AFTER 2018.".
005920           MOVE cte-year-2000         TO ws-param-year-1.
005930           MOVE cte-year-2018         TO ws-param-year-2.
005940           PERFORM 490000-begin-get-released-before-or-after
005950              THRU 490000-end-get-released-before-or-after.
005960           PERFORM 495000-begin-sort-pairs-ascending
005970              THRU 495000-end-sort-pairs-ascending.
005980           PERFORM 496000-begin-render-pairs-to-item-list
005990              THRU 496000-end-render-pairs-to-item-list.
006000           PERFORM 910000-begin-join-pipe-list
006010              THRU 910000-end-join-pipe-list.
006020           DISPLAY ws-joined-line.
006030       290000-end-rpt-released-edge-years.
006040           EXIT.
006050
006060      * RPT 10 - AVERAGE PLAYING TIME, HH:MM:SS.
006070       300100-begin-rpt-average-playing-time.
006080           DISPLAY SPACE.
006090           DISPLAY "RPT 10 - AVERAGE PLAYING TIME.".
006100           PERFORM 510000-begin-get-average-playing-time
006110              THRU 510000-end-get-average-playing-time.
006120           IF ws-vgcat-count > 0
006130              DISPLAY "AVERAGE PLAYING TIME - " ws-avg-hhmmss
006140           ELSE
006150              DISPLAY "NO VIDEO GAME OR ESTIMATED PLAYING TIME FOUND."
006160           END-IF.
006170       300100-end-rpt-average-playing-time.
006180           EXIT.
006190
006200      * RPT 11 - SHORTEST TITLE TO FINISH.
006210       310000-begin-rpt-shortest-game.
006220           DISPLAY SPACE.
006230           DISPLAY "RPT 11 - SHORTEST VIDEO GAME.".
006240           PERFORM 520000-begin-get-shortest-game
006250              THRU 520000-end-get-shortest-game.
006260           IF shortest-found
006270              DISPLAY "SHORTEST GAME - " ws-shortest-title
006280                      " (" ws-shortest-hours " HRS)"
006290           ELSE
006300              DISPLAY "NO VIDEO GAME FOUND."
006310           END-IF.
006320       310000-end-rpt-shortest-game.
006330           EXIT.
006340
006350      * RPT 12 - MOST AWARDED TITLE OVERALL.
006360       320000-begin-rpt-most-awarded-overall.
006370           DISPLAY SPACE.
006380           DISPLAY "RPT 12 - MOST AWARDED TITLE OVERALL.".
006390           PERFORM 540000-begin-get-most-awarded-game
006400              THRU 540000-end-get-most-awarded-game.
006410           IF most-awarded-found
006420              DISPLAY "MOST AWARDED - " ws-most-awarded-title
006430                      " (" ws-most-awarded-wins ")"
006440           ELSE
006450              DISPLAY "NO AWARDED GAME FOUND."
006460           END-IF.
006470       320000-end-rpt-most-awarded-overall.
006480           EXIT.
006490
006500      * RPT 13 - MOST AWARDED TITLE FOR AWARD LABEL "THE GAME AWARDS".
006510       330000-begin-rpt-most-awarded-game-awards.
006520           DISPLAY SPACE.
006530           DISPLAY "RPT 13 - MOST AWARDED - THE GAME AWARDS.".
006540           MOVE "The game awards"     TO ws-fold-field-b.
006550           PERFORM 545000-begin-get-most-awarded-by-label
006560              THRU 545000-end-get-most-awarded-by-label.
006570           IF most-awarded-lbl-found
006580              DISPLAY "MOST AWARDED (THE GAME AWARDS) - "
006590                      ws-most-awarded-lbl-title
006600                      " (" ws-most-awarded-lbl-wins ")"
006610           ELSE
006620              DISPLAY "NO AWARDED GAME FOUND FOR THIS AWARD LABEL."
006630           END-IF.
006640       330000-end-rpt-most-awarded-game-awards.
006650           EXIT.
006660
006670      * RPT 14 - OLDEST MULTIPLAYER TITLE TO WIN AN AWARD.
006680       340000-begin-rpt-oldest-mp-award-winner.
006690           DISPLAY SPACE.
006700           DISPLAY "RPT 14 - OLDEST MULTIPLAYER AWARD WINNER.".
006710           PERFORM 550000-begin-get-oldest-mp-award-winner
006720              THRU 550000-end-get-oldest-mp-award-winner.
006730           IF oldest-mp-found
006740              DISPLAY "OLDEST MULTIPLAYER WINNER - "
006750                      ws-oldest-mp-title " (" ws-oldest-mp-year ")"
006760           ELSE
006770              DISPLAY "NO MULTIPLAYER AWARD WINNER FOUND.".
006780           END-IF.
006790       340000-end-rpt-oldest-mp-award-winner.
006800           EXIT.
006810
006820      * RPT 15 - TOP 5 MOST-NOMINATED TITLES, AS (TITLE, COUNT) PAIRS,
006830      * SORTED DESCENDING BY COUNT, PIPE-JOINED.
006840       350000-begin-rpt-top5-nominated.
006850           DISPLAY SPACE.
006860           DISPLAY "RPT 15 - TOP 5 MOST NOMINATED TITLES.".
006870           MOVE cte-top-nominated-limit TO ws-param-limit.
006880           PERFORM 530000-begin-get-most-nominated-games
006890              THRU 530000-end-get-most-nominated-games.
006900           PERFORM 535000-begin-sort-pairs-descending
006910              THRU 535000-end-sort-pairs-descending.
006920           PERFORM 496000-begin-render-pairs-to-item-list
006930              THRU 496000-end-render-pairs-to-item-list.
006940           PERFORM 910000-begin-join-pipe-list
006950              THRU 910000-end-join-pipe-list.
006960           DISPLAY ws-joined-line.
006970       350000-end-rpt-top5-nominated.
006980           EXIT.
006990
007000      * RPT 16 - LEAST COMMON PLATFORM(S) AND THE COUNT.
007010       360000-begin-rpt-least-common-platforms.
007020           DISPLAY SPACE.
007030           DISPLAY "RPT 16 - LEAST COMMON PLATFORM(S).".
007040           PERFORM 500000-begin-get-less-common-platforms
007050              THRU 500000-end-get-less-common-platforms.
007060           PERFORM 910000-begin-join-pipe-list
007070              THRU 910000-end-join-pipe-list.
007080           IF ws-item-list-count > 0
007090              DISPLAY "LEAST COMMON (" ws-less-common-minimum
007100                      ") - " ws-joined-line
007110           ELSE
007120              DISPLAY "NO PLATFORM FOUND."
007130           END-IF.
007140       360000-end-rpt-least-common-platforms.
007150           EXIT.
007160
007170      *****************************************************************
007180      * REPOSITORY QUERY PARAGRAPHS.  EACH ONE SCANS WS-VGCAT-ENTRY -
007190      * THE TABLE BUILT ONCE IN 150000 - AND IS NEVER ALLOWED TO
007200      * CHANGE IT.  SEVERAL OF THESE (420000, 480000) ARE NOT CALLED
007210      * BY ANY OF THE SIXTEEN REPORTS ABOVE BUT ARE KEPT HERE AS
007220      * GENERAL-PURPOSE CATALOG LOOKUPS FOR WHOEVER WRITES THE NEXT
007230      * REPORT - SEE DPC-239.  EVERY LOOP BELOW RUNS OFF A PERFORM OF
007240      * A NUMBERED PARAGRAPH - THIS SHOP DOES NOT WRITE INLINE
007250      * PERFORM LOOPS.
007260      *****************************************************************
007270
007280      * GET-BY-TITLE - CASE-BLIND EXACT MATCH ON WS-FOLD-FIELD-B.
007290       410000-begin-get-by-title.
007300           SET title-lookup-found TO FALSE.
007310           MOVE SPACES TO ws-title-lookup-result.
007320           PERFORM 395000-begin-fold-to-upper
007330              THRU 395000-end-fold-to-upper.
007340           PERFORM 411000-begin-check-one-title
007350              THRU 411000-end-check-one-title
007360              VARYING idx-vgcat FROM 1 BY 1
007370                 UNTIL idx-vgcat > ws-vgcat-count OR title-lookup-found.
007380       410000-end-get-by-title.
007390           EXIT.
007400
007410       411000-begin-check-one-title.
007420           MOVE ws-vg-title(idx-vgcat) TO ws-fold-field-a.
007430           PERFORM 395000-begin-fold-to-upper
007440              THRU 395000-end-fold-to-upper.
007450           IF ws-fold-field-a = ws-fold-field-b
007460              SET title-lookup-found TO TRUE
007470              MOVE ws-vg-title(idx-vgcat) TO ws-title-lookup-result
007480           END-IF.
007490       411000-end-check-one-title.
007500           EXIT.
007510
007520      * GET-BY-DEVELOPER - CASE-BLIND EXACT MATCH, RETURNS EVERY
007530      * MATCHING TITLE INTO WS-ITEM-LIST.  NOT USED BY ANY OF THE
007540      * SIXTEEN REPORTS - GENERAL CATALOG LOOKUP ONLY.
007550       420000-begin-get-by-developer.
007560           MOVE ZERO TO ws-item-list-count.
007570           PERFORM 421000-begin-check-developer-fold
007580              THRU 421000-end-check-developer-fold
007590              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
007600       420000-end-get-by-developer.
007610           EXIT.
007620
007630       421000-begin-check-developer-fold.
007640           MOVE ws-vg-developer(idx-vgcat) TO ws-fold-field-a.
007650           PERFORM 395000-begin-fold-to-upper
007660              THRU 395000-end-fold-to-upper.
007670           IF ws-fold-field-a = ws-fold-field-b
007680              ADD 1 TO ws-item-list-count
007690              MOVE ws-vg-title(idx-vgcat)
007700                TO ws-item-list-text(ws-item-list-count)
007710           END-IF.
007720       421000-end-check-developer-fold.
007730           EXIT.
007740
007750      * GET-BY-GENRE-AND-DEVELOPER - GENRE IS EXACT/CASE-SENSITIVE,
007760      * DEVELOPER IS CASE-BLIND.
007770       430000-begin-get-by-genre-and-developer.
007780           MOVE ZERO TO ws-item-list-count.
007790           PERFORM 431000-begin-check-one-game-430
007800              THRU 431000-end-check-one-game-430
007810              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
007820       430000-end-get-by-genre-and-developer.
007830           EXIT.
007840
007850       431000-begin-check-one-game-430.
007860           SET found-in-list TO FALSE.
007870           PERFORM 432000-begin-check-one-genre-430
007880              THRU 432000-end-check-one-genre-430
007890              VARYING idx-vg-genre FROM 1 BY 1
007900                 UNTIL idx-vg-genre > ws-vg-genre-count(idx-vgcat)
007910                    OR found-in-list.
007920           IF found-in-list
007930              MOVE ws-vg-developer(idx-vgcat) TO ws-fold-field-a
007940              PERFORM 395000-begin-fold-to-upper
007950                 THRU 395000-end-fold-to-upper
007960              IF ws-fold-field-a = ws-fold-field-b
007970                 ADD 1 TO ws-item-list-count
007980                 MOVE ws-vg-title(idx-vgcat)
007990                   TO ws-item-list-text(ws-item-list-count)
008000              END-IF
008010           END-IF.
008020       431000-end-check-one-game-430.
008030           EXIT.
008040
008050       432000-begin-check-one-genre-430.
008060           IF ws-vg-genre(idx-vgcat, idx-vg-genre) = ws-genre-given
008070              SET found-in-list TO TRUE
008080           END-IF.
008090       432000-end-check-one-genre-430.
008100           EXIT.
008110
008120      * GET-BY-GENRE - EXACT, CASE-SENSITIVE MEMBERSHIP ON THE GENRE
008130      * TABLE FOR EACH TITLE.
008140       440000-begin-get-by-genre.
008150           MOVE ZERO TO ws-item-list-count.
008160           PERFORM 441000-begin-check-one-game-440
008170              THRU 441000-end-check-one-game-440
008180              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
008190       440000-end-get-by-genre.
008200           EXIT.
008210
008220       441000-begin-check-one-game-440.
008230           SET found-in-list TO FALSE.
008240           PERFORM 442000-begin-check-one-genre-440
008250              THRU 442000-end-check-one-genre-440
008260              VARYING idx-vg-genre FROM 1 BY 1
008270                 UNTIL idx-vg-genre > ws-vg-genre-count(idx-vgcat)
008280                    OR found-in-list.
008290           IF found-in-list
008300              ADD 1 TO ws-item-list-count
008310              MOVE ws-vg-title(idx-vgcat)
008320                TO ws-item-list-text(ws-item-list-count)
008330           END-IF.
008340       441000-end-check-one-game-440.
008350           EXIT.
008360
008370       442000-begin-check-one-genre-440.
008380           IF ws-vg-genre(idx-vgcat, idx-vg-genre) = ws-genre-given
008390              SET found-in-list TO TRUE
008400           END-IF.
008410       442000-end-check-one-genre-440.
008420           EXIT.
008430
008440      * GET-FAVOURITE-GENRE - TALLY EVERY GENRE SLOT ACROSS EVERY
008450      * TITLE, KEEP THE RUNNING WINNER ON A STRICT ">" (RULE 1) SO
008460      * TIES KEEP THE FIRST GENRE TALLIED, NOT THE LATEST.
008470       450000-begin-get-favourite-genre.
008480           SET fav-genre-found TO FALSE.
008490           MOVE ZERO TO ws-genre-tally-count.
008500           MOVE ZERO TO ws-fav-genre-total.
008510           MOVE SPACES TO ws-fav-genre-result.
008520           PERFORM 452000-begin-tally-one-game-genres
008530              THRU 452000-end-tally-one-game-genres
008540              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
008550           PERFORM 453000-begin-check-one-genre-tally
008560              THRU 453000-end-check-one-genre-tally
008570              VARYING idx-genre-tally FROM 1 BY 1
008580                 UNTIL idx-genre-tally > ws-genre-tally-count.
008590       450000-end-get-favourite-genre.
008600           EXIT.
008610
008620       452000-begin-tally-one-game-genres.
008630           PERFORM 451000-begin-tally-one-title-genres
008640              THRU 451000-end-tally-one-title-genres
008650              VARYING idx-vg-genre FROM 1 BY 1
008660                 UNTIL idx-vg-genre > ws-vg-genre-count(idx-vgcat).
008670       452000-end-tally-one-game-genres.
008680           EXIT.
008690
008700       451000-begin-tally-one-title-genres.
008710           SET found-in-list TO FALSE.
008720           PERFORM 454000-begin-check-one-genre-tally-match
008730              THRU 454000-end-check-one-genre-tally-match
008740              VARYING idx-genre-tally FROM 1 BY 1
008750                 UNTIL idx-genre-tally > ws-genre-tally-count
008760                    OR found-in-list.
008770           IF NOT found-in-list
008780              ADD 1 TO ws-genre-tally-count
008790              MOVE ws-vg-genre(idx-vgcat, idx-vg-genre)
008800                TO ws-genre-tally-code(ws-genre-tally-count)
008810              MOVE 1 TO ws-genre-tally-total(ws-genre-tally-count)
008820           END-IF.
008830       451000-end-tally-one-title-genres.
008840           EXIT.
008850
008860       454000-begin-check-one-genre-tally-match.
008870           IF ws-genre-tally-code(idx-genre-tally)
008880                    = ws-vg-genre(idx-vgcat, idx-vg-genre)
008890              ADD 1 TO ws-genre-tally-total(idx-genre-tally)
008900              SET found-in-list TO TRUE
008910           END-IF.
008920       454000-end-check-one-genre-tally-match.
008930           EXIT.
008940
008950       453000-begin-check-one-genre-tally.
008960           IF ws-genre-tally-total(idx-genre-tally) > ws-fav-genre-total
008970              MOVE ws-genre-tally-total(idx-genre-tally)
008980                TO ws-fav-genre-total
008990              MOVE ws-genre-tally-code(idx-genre-tally)
009000                TO ws-fav-genre-result
009010              SET fav-genre-found TO TRUE
009020           END-IF.
009030       453000-end-check-one-genre-tally.
009040           EXIT.
009050
009060      * GET-BY-PLATFORM - EXACT, CASE-SENSITIVE MEMBERSHIP.
009070       460000-begin-get-by-platform.
009080           MOVE ZERO TO ws-item-list-count.
009090           PERFORM 461000-begin-check-one-game-460
009100              THRU 461000-end-check-one-game-460
009110              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
009120       460000-end-get-by-platform.
009130           EXIT.
009140
009150       461000-begin-check-one-game-460.
009160           SET found-in-list TO FALSE.
009170           PERFORM 462000-begin-check-one-platform-460
009180              THRU 462000-end-check-one-platform-460
009190              VARYING idx-vg-platform FROM 1 BY 1
009200                 UNTIL idx-vg-platform > ws-vg-platform-count(idx-vgcat)
009210                    OR found-in-list.
009220           IF found-in-list
009230              ADD 1 TO ws-item-list-count
009240              MOVE ws-vg-title(idx-vgcat)
009250                TO ws-item-list-text(ws-item-list-count)
009260           END-IF.
009270       461000-end-check-one-game-460.
009280           EXIT.
009290
009300       462000-begin-check-one-platform-460.
009310           IF ws-vg-platform(idx-vgcat, idx-vg-platform) = ws-platform-given
009320              SET found-in-list TO TRUE
009330           END-IF.
009340       462000-end-check-one-platform-460.
009350           EXIT.
009360
009370      * GET-BY-RELEASE-YEAR - EXACT YEAR MATCH ON WS-PARAM-YEAR-1.
009380       470000-begin-get-by-release-year.
009390           MOVE ZERO TO ws-item-list-count.
009400           PERFORM 471000-begin-check-one-game-470
009410              THRU 471000-end-check-one-game-470
009420              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
009430       470000-end-get-by-release-year.
009440           EXIT.
009450
009460       471000-begin-check-one-game-470.
009470           IF ws-vg-release-year(idx-vgcat) = ws-param-year-1
009480              ADD 1 TO ws-item-list-count
009490              MOVE ws-vg-title(idx-vgcat)
009500                TO ws-item-list-text(ws-item-list-count)
009510           END-IF.
009520       471000-end-check-one-game-470.
009530           EXIT.
009540
009550      * GET-RELEASED-BEFORE-YEAR - STRICT "<" ON WS-PARAM-YEAR-1.
009560      * NOT USED BY ANY OF THE SIXTEEN REPORTS - GENERAL CATALOG
009570      * LOOKUP ONLY (REPORT 9 USES 490000 BELOW INSTEAD).
009580       480000-begin-get-released-before-year.
009590           MOVE ZERO TO ws-item-list-count.
009600           PERFORM 481000-begin-check-one-game-480
009610              THRU 481000-end-check-one-game-480
009620              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
009630       480000-end-get-released-before-year.
009640           EXIT.
009650
009660       481000-begin-check-one-game-480.
009670           IF ws-vg-release-year(idx-vgcat) < ws-param-year-1
009680              ADD 1 TO ws-item-list-count
009690              MOVE ws-vg-title(idx-vgcat)
009700                TO ws-item-list-text(ws-item-list-count)
009710           END-IF.
009720       481000-end-check-one-game-480.
009730           EXIT.
009740
009750      * GET-RELEASED-BEFORE-OR-AFTER - STRICT "<" WS-PARAM-YEAR-1 OR
009760      * ">=" WS-PARAM-YEAR-2 (RULE 9).  RESULT GOES TO WS-PAIR-ENTRY
009770      * AS (TITLE, YEAR) - THE CALLER SORTS IT (495000).
009780       490000-begin-get-released-before-or-after.
009790           MOVE ZERO TO ws-pair-count.
009800           PERFORM 491000-begin-check-one-game-490
009810              THRU 491000-end-check-one-game-490
009820              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
009830       490000-end-get-released-before-or-after.
009840           EXIT.
009850
009860       491000-begin-check-one-game-490.
009870           IF ws-vg-release-year(idx-vgcat) < ws-param-year-1
009880              OR ws-vg-release-year(idx-vgcat) >= ws-param-year-2
009890              ADD 1 TO ws-pair-count
009900              MOVE ws-vg-title(idx-vgcat) TO ws-pair-title(ws-pair-count)
009910              MOVE ws-vg-release-year(idx-vgcat)
009920                TO ws-pair-value(ws-pair-count)
009930           END-IF.
009940       491000-end-check-one-game-490.
009950           EXIT.
009960
009970      * GET-LESS-COMMON-PLATFORMS - TALLY EVERY PLATFORM SLOT, THEN
009980      * KEEP THE RUNNING MINIMUM (RULE 2).  SEED ON THE FIRST TALLY,
009990      * A STRICT "<" REPLACES AND CLEARS THE RESULT LIST, AN EQUAL
010000      * TALLY ADDS TO IT.
010010       500000-begin-get-less-common-platforms.
010020           MOVE ZERO TO ws-platform-tally-count.
010030           MOVE ZERO TO ws-item-list-count.
010040           MOVE -1 TO ws-less-common-minimum.
010050           PERFORM 502000-begin-tally-one-game-platforms
010060              THRU 502000-end-tally-one-game-platforms
010070              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
010080           PERFORM 503000-begin-check-one-platform-tally
010090              THRU 503000-end-check-one-platform-tally
010100              VARYING idx-platform-tally FROM 1 BY 1
010110                 UNTIL idx-platform-tally > ws-platform-tally-count.
010120       500000-end-get-less-common-platforms.
010130           EXIT.
010140
010150       502000-begin-tally-one-game-platforms.
010160           PERFORM 501000-begin-tally-one-title-platforms
010170              THRU 501000-end-tally-one-title-platforms
010180              VARYING idx-vg-platform FROM 1 BY 1
010190                 UNTIL idx-vg-platform > ws-vg-platform-count(idx-vgcat).
010200       502000-end-tally-one-game-platforms.
010210           EXIT.
010220
010230       501000-begin-tally-one-title-platforms.
010240           SET found-in-list TO FALSE.
010250           PERFORM 504000-begin-check-one-platform-tally-match
010260              THRU 504000-end-check-one-platform-tally-match
010270              VARYING idx-platform-tally FROM 1 BY 1
010280                 UNTIL idx-platform-tally > ws-platform-tally-count
010290                    OR found-in-list.
010300           IF NOT found-in-list
010310              ADD 1 TO ws-platform-tally-count
010320              MOVE ws-vg-platform(idx-vgcat, idx-vg-platform)
010330                TO ws-platform-tally-code(ws-platform-tally-count)
010340              MOVE 1 TO ws-platform-tally-total(ws-platform-tally-count)
010350           END-IF.
010360       501000-end-tally-one-title-platforms.
010370           EXIT.
010380
010390       504000-begin-check-one-platform-tally-match.
010400           IF ws-platform-tally-code(idx-platform-tally)
010410                    = ws-vg-platform(idx-vgcat, idx-vg-platform)
010420              ADD 1 TO ws-platform-tally-total(idx-platform-tally)
010430              SET found-in-list TO TRUE
010440           END-IF.
010450       504000-end-check-one-platform-tally-match.
010460           EXIT.
010470
010480       503000-begin-check-one-platform-tally.
010490           IF ws-less-common-minimum = -1
010500              OR ws-platform-tally-total(idx-platform-tally)
010510                      < ws-less-common-minimum
010520              MOVE ws-platform-tally-total(idx-platform-tally)
010530                TO ws-less-common-minimum
010540              MOVE ZERO TO ws-item-list-count
010550              ADD 1 TO ws-item-list-count
010560              MOVE ws-platform-tally-code(idx-platform-tally)
010570                TO ws-item-list-text(ws-item-list-count)
010580           ELSE
010590              IF ws-platform-tally-total(idx-platform-tally)
010600                      = ws-less-common-minimum
010610                 ADD 1 TO ws-item-list-count
010620                 MOVE ws-platform-tally-code(idx-platform-tally)
010630                   TO ws-item-list-text(ws-item-list-count)
010640              END-IF
010650           END-IF.
010660       503000-end-check-one-platform-tally.
010670           EXIT.
010680
010690      * GET-AVERAGE-PLAYING-TIME - SUM ESTIMATED-HOURS, ZERO-RECORD
010700      * GUARD BEFORE THE DIVIDE (RULE 3), FORMAT AS HH:MM:SS (MINUTES
010710      * AND SECONDS ARE ALWAYS ZERO - HOURS IS THE ONLY UNIT KEPT).
010720       510000-begin-get-average-playing-time.
010730           MOVE ZERO TO ws-avg-hours-sum.
010740           MOVE ZERO TO ws-avg-hours-result.
010750           MOVE SPACES TO ws-avg-hhmmss.
010760           IF ws-vgcat-count > 0
010770              PERFORM 511000-begin-add-one-game-hours
010780                 THRU 511000-end-add-one-game-hours
010790                 VARYING idx-vgcat FROM 1 BY 1
010800                    UNTIL idx-vgcat > ws-vgcat-count
010810              DIVIDE ws-avg-hours-sum BY ws-vgcat-count
010820                 GIVING ws-avg-hours-result
010830              MOVE 1 TO ws-join-pointer
010840              STRING ws-avg-hours-result  DELIMITED BY SIZE
010850                     ":00:00"              DELIMITED BY SIZE
010860                INTO ws-avg-hhmmss
010870                  WITH POINTER ws-join-pointer
010880           END-IF.
010890       510000-end-get-average-playing-time.
010900           EXIT.
010910
010920       511000-begin-add-one-game-hours.
010930           ADD ws-vg-estimated-hours(idx-vgcat) TO ws-avg-hours-sum.
010940       511000-end-add-one-game-hours.
010950           EXIT.
010960
010970      * GET-SHORTEST-GAME - SINGLE PASS, -1 SENTINEL, STRICT "<"
010980      * (RULE 4).
010990       520000-begin-get-shortest-game.
011000           SET shortest-found TO FALSE.
011010           MOVE -1 TO ws-shortest-hours.
011020           MOVE SPACES TO ws-shortest-title.
011030           PERFORM 521000-begin-check-one-game-520
011040              THRU 521000-end-check-one-game-520
011050              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
011060       520000-end-get-shortest-game.
011070           EXIT.
011080
011090       521000-begin-check-one-game-520.
011100           IF ws-shortest-hours = -1
011110              OR ws-vg-estimated-hours(idx-vgcat) < ws-shortest-hours
011120              MOVE ws-vg-estimated-hours(idx-vgcat) TO ws-shortest-hours
011130              MOVE ws-vg-title(idx-vgcat) TO ws-shortest-title
011140              SET shortest-found TO TRUE
011150           END-IF.
011160       521000-end-check-one-game-520.
011170           EXIT.
011180
011190      *****************************************************************
011200      * GET-MOST-NOMINATED-GAMES - THIS PARAGRAPH REPRODUCES THE
011210      * ORIGINAL SPEC'S POSITION-BASED QUIRK EXACTLY (RULE 5) -
011220      * DO NOT "CLEAN THIS UP" WITHOUT A TICKET.  IT DOES NOT SIMPLY
011230      * TAKE THE TOP WS-PARAM-LIMIT GAMES BY NOMINATION COUNT.  IT
011240      * SORTS A COPY OF EVERY GAME'S NOMINATION-COUNT DESCENDING,
011250      * THEN FOR EVERY GAME CHECKS WHETHER THAT GAME'S OWN COUNT
011260      * EQUALS THE SORTED COUNT SITTING AT SOME POSITION 1..LIMIT.
011270      * A GAME WHOSE COUNT MATCHES ANY OF THE TOP LIMIT POSITIONS
011280      * QUALIFIES, EVEN IF SEVERAL GAMES SHARE THAT COUNT - DPC-239.
011290      *****************************************************************
011300       530000-begin-get-most-nominated-games.
011310           MOVE ZERO TO ws-pair-count.
011320           IF ws-vgcat-count > 0
011330              PERFORM 533000-begin-copy-one-nomination-count
011340                 THRU 533000-end-copy-one-nomination-count
011350                 VARYING idx-nom-sort FROM 1 BY 1
011360                    UNTIL idx-nom-sort > ws-vgcat-count
011370              PERFORM 531000-begin-sort-nomination-tallies
011380                 THRU 531000-end-sort-nomination-tallies
011390              PERFORM 532000-begin-check-one-game-position
011400                 THRU 532000-end-check-one-game-position
011410                 VARYING idx-vgcat FROM 1 BY 1
011420                    UNTIL idx-vgcat > ws-vgcat-count
011430           END-IF.
011440       530000-end-get-most-nominated-games.
011450           EXIT.
011460
011470       533000-begin-copy-one-nomination-count.
011480           MOVE ws-vg-nomination-count(idx-nom-sort)
011490             TO ws-nom-sort-value(idx-nom-sort).
011500       533000-end-copy-one-nomination-count.
011510           EXIT.
011520
011530      * SELECTION SORT, DESCENDING, SWAPPING THROUGH WS-SWAP-AUX-
011540      * VALUE - THE SAME HOLDING-AREA IDIOM THIS SHOP USES FOR ANY
011550      * OTHER TABLE SORT.
011560       531000-begin-sort-nomination-tallies.
011570           PERFORM 537000-begin-sort-one-position
011580              THRU 537000-end-sort-one-position
011590              VARYING ws-origin-idx FROM 1 BY 1
011600                 UNTIL ws-origin-idx >= ws-vgcat-count.
011610       531000-end-sort-nomination-tallies.
011620           EXIT.
011630
011640       537000-begin-sort-one-position.
011650           SET idx-nom-sort TO ws-origin-idx.
011660           PERFORM 538000-begin-find-max-position
011670              THRU 538000-end-find-max-position
011680              VARYING ws-dest-idx FROM ws-origin-idx BY 1
011690                 UNTIL ws-dest-idx > ws-vgcat-count.
011700           IF idx-nom-sort NOT = ws-origin-idx
011710              MOVE ws-nom-sort-value(ws-origin-idx) TO ws-swap-aux-value
011720              MOVE ws-nom-sort-value(idx-nom-sort)
011730                TO ws-nom-sort-value(ws-origin-idx)
011740              MOVE ws-swap-aux-value TO ws-nom-sort-value(idx-nom-sort)
011750           END-IF.
011760       537000-end-sort-one-position.
011770           EXIT.
011780
011790       538000-begin-find-max-position.
011800           IF ws-nom-sort-value(ws-dest-idx) > ws-nom-sort-value(idx-nom-sort)
011810              SET idx-nom-sort TO ws-dest-idx
011820           END-IF.
011830       538000-end-find-max-position.
011840           EXIT.
011850
011860       532000-begin-check-one-game-position.
011870           SET found-in-list TO FALSE.
011880           PERFORM 539000-begin-check-one-sorted-position
011890              THRU 539000-end-check-one-sorted-position
011900              VARYING idx-nom-sort FROM 1 BY 1
011910                 UNTIL idx-nom-sort > ws-param-limit
011920                    OR idx-nom-sort > ws-vgcat-count
011930                    OR found-in-list.
011940           IF found-in-list
011950              ADD 1 TO ws-pair-count
011960              MOVE ws-vg-title(idx-vgcat) TO ws-pair-title(ws-pair-count)
011970              MOVE ws-vg-nomination-count(idx-vgcat)
011980                TO ws-pair-value(ws-pair-count)
011990           END-IF.
012000       532000-end-check-one-game-position.
012010           EXIT.
012020
012030       539000-begin-check-one-sorted-position.
012040           IF ws-nom-sort-value(idx-nom-sort)
012050                    = ws-vg-nomination-count(idx-vgcat)
012060              SET found-in-list TO TRUE
012070           END-IF.
012080       539000-end-check-one-sorted-position.
012090           EXIT.
012100
012110      * GET-MOST-AWARDED-GAME - STRICT ">", SEEDED ZERO (RULE 6).
012120       540000-begin-get-most-awarded-game.
012130           SET most-awarded-found TO FALSE.
012140           MOVE ZERO TO ws-most-awarded-wins.
012150           MOVE SPACES TO ws-most-awarded-title.
012160           PERFORM 541000-begin-check-one-game-540
012170              THRU 541000-end-check-one-game-540
012180              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
012190       540000-end-get-most-awarded-game.
012200           EXIT.
012210
012220       541000-begin-check-one-game-540.
012230           MOVE ZERO TO ws-swap-aux-value.
012240           PERFORM 542000-begin-count-one-won-nomination
012250              THRU 542000-end-count-one-won-nomination
012260              VARYING idx-vg-nomination FROM 1 BY 1
012270                 UNTIL idx-vg-nomination
012280                           > ws-vg-nomination-count(idx-vgcat).
012290           IF ws-swap-aux-value > ws-most-awarded-wins
012300              MOVE ws-swap-aux-value TO ws-most-awarded-wins
012310              MOVE ws-vg-title(idx-vgcat) TO ws-most-awarded-title
012320              SET most-awarded-found TO TRUE
012330           END-IF.
012340       541000-end-check-one-game-540.
012350           EXIT.
012360
012370       542000-begin-count-one-won-nomination.
012380           IF ws-vg-won-flag-yes(idx-vgcat, idx-vg-nomination)
012390              ADD 1 TO ws-swap-aux-value
012400           END-IF.
012410       542000-end-count-one-won-nomination.
012420           EXIT.
012430
012440      * GET-MOST-AWARDED-GAME-BY-AWARD-LABEL - SAME SHAPE AS 540000
012450      * ABOVE BUT ONLY COUNTS WON NOMINATIONS WHOSE AWARD-LABEL
012460      * MATCHES WS-FOLD-FIELD-B, CASE-BLIND (RULE 7).
012470       545000-begin-get-most-awarded-by-label.
012480           SET most-awarded-lbl-found TO FALSE.
012490           MOVE ZERO TO ws-most-awarded-lbl-wins.
012500           MOVE SPACES TO ws-most-awarded-lbl-title.
012510           PERFORM 395000-begin-fold-to-upper
012520              THRU 395000-end-fold-to-upper.
012530           PERFORM 547000-begin-check-one-game-545
012540              THRU 547000-end-check-one-game-545
012550              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
012560       545000-end-get-most-awarded-by-label.
012570           EXIT.
012580
012590       547000-begin-check-one-game-545.
012600           MOVE ZERO TO ws-swap-aux-value.
012610           PERFORM 546000-begin-check-one-nomination-label
012620              THRU 546000-end-check-one-nomination-label
012630              VARYING idx-vg-nomination FROM 1 BY 1
012640                 UNTIL idx-vg-nomination
012650                           > ws-vg-nomination-count(idx-vgcat).
012660           IF ws-swap-aux-value > ws-most-awarded-lbl-wins
012670              MOVE ws-swap-aux-value TO ws-most-awarded-lbl-wins
012680              MOVE ws-vg-title(idx-vgcat) TO ws-most-awarded-lbl-title
012690              SET most-awarded-lbl-found TO TRUE
012700           END-IF.
012710       547000-end-check-one-game-545.
012720           EXIT.
012730
012740       546000-begin-check-one-nomination-label.
012750           IF ws-vg-won-flag-yes(idx-vgcat, idx-vg-nomination)
012760              MOVE ws-vg-award-label(idx-vgcat, idx-vg-nomination)
012770                TO ws-fold-field-a
012780              PERFORM 395000-begin-fold-to-upper
012790                 THRU 395000-end-fold-to-upper
012800              IF ws-fold-field-a = ws-fold-field-b
012810                 ADD 1 TO ws-swap-aux-value
012820              END-IF
012830           END-IF.
012840       546000-end-check-one-nomination-label.
012850           EXIT.
012860
012870      * GET-OLDEST-MULTIPLAYER-TO-WIN-AN-AWARD - MULTIPLAYER FLAG SET
012880      * AND AT LEAST ONE WON NOMINATION, STRICT "<" ON RELEASE-YEAR,
012890      * -1 SENTINEL (RULE 8).
012900       550000-begin-get-oldest-mp-award-winner.
012910           SET oldest-mp-found TO FALSE.
012920           MOVE -1 TO ws-oldest-mp-year.
012930           MOVE SPACES TO ws-oldest-mp-title.
012940           PERFORM 551000-begin-check-one-game-550
012950              THRU 551000-end-check-one-game-550
012960              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
012970       550000-end-get-oldest-mp-award-winner.
012980           EXIT.
012990
013000       551000-begin-check-one-game-550.
013010           IF ws-vg-multiplayer-yes(idx-vgcat)
013020              SET found-in-list TO FALSE
013030              PERFORM 552000-begin-check-one-won-550
013040                 THRU 552000-end-check-one-won-550
013050                 VARYING idx-vg-nomination FROM 1 BY 1
013060                    UNTIL idx-vg-nomination
013070                              > ws-vg-nomination-count(idx-vgcat)
013080                       OR found-in-list
013090              IF found-in-list
013100                 IF ws-oldest-mp-year = -1
013110                    OR ws-vg-release-year(idx-vgcat) < ws-oldest-mp-year
013120                    MOVE ws-vg-release-year(idx-vgcat)
013130                      TO ws-oldest-mp-year
013140                    MOVE ws-vg-title(idx-vgcat) TO ws-oldest-mp-title
013150                    SET oldest-mp-found TO TRUE
013160                 END-IF
013170              END-IF
013180           END-IF.
013190       551000-end-check-one-game-550.
013200           EXIT.
013210
013220       552000-begin-check-one-won-550.
013230           IF ws-vg-won-flag-yes(idx-vgcat, idx-vg-nomination)
013240              SET found-in-list TO TRUE
013250           END-IF.
013260       552000-end-check-one-won-550.
013270           EXIT.
013280
013290      * GET-MULTIPLAYER-GAMES - EVERY TITLE WITH MULTIPLAYER-FLAG "Y".
013300       560000-begin-get-multiplayer-games.
013310           MOVE ZERO TO ws-item-list-count.
013320           PERFORM 561000-begin-check-one-game-560
013330              THRU 561000-end-check-one-game-560
013340              VARYING idx-vgcat FROM 1 BY 1 UNTIL idx-vgcat > ws-vgcat-count.
013350       560000-end-get-multiplayer-games.
013360           EXIT.
013370
013380       561000-begin-check-one-game-560.
013390           IF ws-vg-multiplayer-yes(idx-vgcat)
013400              ADD 1 TO ws-item-list-count
013410              MOVE ws-vg-title(idx-vgcat)
013420                TO ws-item-list-text(ws-item-list-count)
013430           END-IF.
013440       561000-end-check-one-game-560.
013450           EXIT.
013460
013470      *****************************************************************
013480      * SHARED PAIR-SORT AND PAIR-RENDER HELPERS - USED BY REPORT 09
013490      * (ASCENDING BY YEAR) AND REPORT 15 (DESCENDING BY COUNT).  SAME
013500      * SELECTION-SORT-VIA-SWAP-AUX IDIOM AS 531000 ABOVE.
013510      *****************************************************************
013520       495000-begin-sort-pairs-ascending.
013530           IF ws-pair-count > 1
013540              PERFORM 498000-begin-sort-one-pair-position
013550                 THRU 498000-end-sort-one-pair-position
013560                 VARYING ws-origin-idx FROM 1 BY 1
013570                    UNTIL ws-origin-idx >= ws-pair-count
013580           END-IF.
013590       495000-end-sort-pairs-ascending.
013600           EXIT.
013610
013620       498000-begin-sort-one-pair-position.
013630           SET idx-pair TO ws-origin-idx.
013640           PERFORM 499000-begin-find-min-pair-position
013650              THRU 499000-end-find-min-pair-position
013660              VARYING ws-dest-idx FROM ws-origin-idx BY 1
013670                 UNTIL ws-dest-idx > ws-pair-count.
013680           PERFORM 497000-begin-swap-one-pair
013690              THRU 497000-end-swap-one-pair.
013700       498000-end-sort-one-pair-position.
013710           EXIT.
013720
013730       499000-begin-find-min-pair-position.
013740           IF ws-pair-value(ws-dest-idx) < ws-pair-value(idx-pair)
013750              SET idx-pair TO ws-dest-idx
013760           END-IF.
013770       499000-end-find-min-pair-position.
013780           EXIT.
013790
013800       535000-begin-sort-pairs-descending.
013810           IF ws-pair-count > 1
013820              PERFORM 536000-begin-sort-one-pair-position-desc
013830                 THRU 536000-end-sort-one-pair-position-desc
013840                 VARYING ws-origin-idx FROM 1 BY 1
013850                    UNTIL ws-origin-idx >= ws-pair-count
013860           END-IF.
013870       535000-end-sort-pairs-descending.
013880           EXIT.
013890
013900       536000-begin-sort-one-pair-position-desc.
013910           SET idx-pair TO ws-origin-idx.
013920           PERFORM 534000-begin-find-max-pair-position
013930              THRU 534000-end-find-max-pair-position
013940              VARYING ws-dest-idx FROM ws-origin-idx BY 1
013950                 UNTIL ws-dest-idx > ws-pair-count.
013960           PERFORM 497000-begin-swap-one-pair
013970              THRU 497000-end-swap-one-pair.
013980       536000-end-sort-one-pair-position-desc.
013990           EXIT.
014000
014010       534000-begin-find-max-pair-position.
014020           IF ws-pair-value(ws-dest-idx) > ws-pair-value(idx-pair)
014030              SET idx-pair TO ws-dest-idx
014040           END-IF.
014050       534000-end-find-max-pair-position.
014060           EXIT.
014070
014080       497000-begin-swap-one-pair.
014090           IF idx-pair NOT = ws-origin-idx
014100              MOVE ws-pair-title(ws-origin-idx) TO ws-label-given
014110              MOVE ws-pair-value(ws-origin-idx) TO ws-swap-aux-value
014120              MOVE ws-pair-title(idx-pair) TO ws-pair-title(ws-origin-idx)
014130              MOVE ws-pair-value(idx-pair) TO ws-pair-value(ws-origin-idx)
014140              MOVE ws-label-given          TO ws-pair-title(idx-pair)
014150              MOVE ws-swap-aux-value        TO ws-pair-value(idx-pair)
014160           END-IF.
014170       497000-end-swap-one-pair.
014180           EXIT.
014190
014200      * RENDER EVERY (TITLE, VALUE) PAIR TO "TITLE [VALUE]" IN
014210      * WS-ITEM-LIST-ENTRY SO 910000 CAN CAPITALIZE AND PIPE-JOIN
014220      * THEM THE SAME AS ANY PLAIN TITLE LIST (RULE 11).
014230       496000-begin-render-pairs-to-item-list.
014240           MOVE ZERO TO ws-item-list-count.
014250           PERFORM 496100-begin-render-one-pair
014260              THRU 496100-end-render-one-pair
014270              VARYING idx-pair FROM 1 BY 1 UNTIL idx-pair > ws-pair-count.
014280       496000-end-render-pairs-to-item-list.
014290           EXIT.
014300
014310       496100-begin-render-one-pair.
014320           ADD 1 TO ws-item-list-count.
014330           MOVE SPACES TO ws-item-list-text(ws-item-list-count).
014340           MOVE 1 TO ws-join-pointer.
014350           STRING ws-pair-title(idx-pair) DELIMITED BY SPACE
014360                  " ["                     DELIMITED BY SIZE
014370                  ws-pair-value(idx-pair)   DELIMITED BY SIZE
014380                  "]"                       DELIMITED BY SIZE
014390             INTO ws-item-list-text(ws-item-list-count)
014400               WITH POINTER ws-join-pointer.
014410       496100-end-render-one-pair.
014420           EXIT.
014430
014440      *****************************************************************
014450      * TEXTUTILS - GENERIC TEXT FORMATTING HELPERS.  NO INTRINSIC
014460      * FUNCTION IS USED ANYWHERE BELOW - CASE FOLDING AND
014470      * CAPITALIZATION ARE BOTH DONE OFF THE ALPHABET TABLES DECLARED
014480      * UP IN WORKING-STORAGE.
014490      *****************************************************************
014500
014510      * JOIN WS-ITEM-LIST-ENTRY WITH " | ", CAPITALIZING THE FIRST
014520      * LETTER OF EACH ITEM.  AN EMPTY LIST RENDERS AS AN EMPTY LINE,
014530      * NOT AN ERROR (RULE 11).
014540       910000-begin-join-pipe-list.
014550           MOVE SPACES TO ws-joined-line.
014560           MOVE 1 TO ws-join-pointer.
014570           PERFORM 911000-begin-join-one-item
014580              THRU 911000-end-join-one-item
014590              VARYING idx-item-list FROM 1 BY 1
014600                 UNTIL idx-item-list > ws-item-list-count.
014610       910000-end-join-pipe-list.
014620           EXIT.
014630
014640       911000-begin-join-one-item.
014650           MOVE ws-item-list-text(idx-item-list) TO ws-cap-work-field.
014660           PERFORM 930000-begin-capitalize-first
014670              THRU 930000-end-capitalize-first.
014680           IF idx-item-list > 1
014690              STRING " | " DELIMITED BY SIZE
014700                INTO ws-joined-line
014710                  WITH POINTER ws-join-pointer
014720           END-IF.
014730           STRING ws-cap-work-field DELIMITED BY SPACE
014740             INTO ws-joined-line
014750               WITH POINTER ws-join-pointer.
014760       911000-end-join-one-item.
014770           EXIT.
014780
014790      * INDENTED MULTI-LINE VARIANT - EACH ITEM IS DISPLAYED ON ITS
014800      * OWN LINE, PREFIXED BY WS-INDENT-LEVELS TAB CHARACTERS.  NOT
014810      * CAPITALIZED, NOT PIPE-JOINED (RULE 11).  THIS PROGRAM ALWAYS
014820      * CALLS IT WITH ZERO INDENT LEVELS - THE TAB-PREFIX LOGIC IS
014830      * KEPT GENERAL FOR WHOEVER NEXT NEEDS A NESTED LIST.
014840       920000-begin-join-indented-list.
014850           PERFORM 921000-begin-display-one-indented-item
014860              THRU 921000-end-display-one-indented-item
014870              VARYING idx-item-list FROM 1 BY 1
014880                 UNTIL idx-item-list > ws-item-list-count.
014890       920000-end-join-indented-list.
014900           EXIT.
014910
014920       921000-begin-display-one-indented-item.
014930           MOVE SPACES TO ws-joined-line.
014940           MOVE 1 TO ws-join-pointer.
014950           PERFORM 922000-begin-emit-one-tab
014960              THRU 922000-end-emit-one-tab
014970              VARYING ws-tab-loop-idx FROM 1 BY 1
014980                 UNTIL ws-tab-loop-idx > ws-indent-levels.
014990           STRING ws-item-list-text(idx-item-list) DELIMITED BY SPACE
015000             INTO ws-joined-line
015010               WITH POINTER ws-join-pointer.
015020           DISPLAY ws-joined-line.
015030       921000-end-display-one-indented-item.
015040           EXIT.
015050
015060       922000-begin-emit-one-tab.
015070           STRING X"09" DELIMITED BY SIZE
015080             INTO ws-joined-line
015090               WITH POINTER ws-join-pointer.
015100       922000-end-emit-one-tab.
015110           EXIT.
015120
015130      * CAPITALIZE-FIRST-LETTER - LOOKS THE FIRST CHARACTER UP IN THE
015140      * LOWERCASE ALPHABET TABLE AND, IF FOUND, REPLACES IT WITH THE
015150      * MATCHING UPPERCASE CHARACTER FROM THE PARALLEL TABLE.
015160       930000-begin-capitalize-first.
015170           SET idx-alpha-lower TO 1.
015180           SEARCH ws-alphabet-lower-char
015190              AT END
015200                 CONTINUE
015210              WHEN ws-alphabet-lower-char(idx-alpha-lower)
015220                           = ws-cap-work-field(1:1)
015230                 MOVE ws-alphabet-upper-char(idx-alpha-lower)
015240                   TO ws-cap-work-field(1:1)
015250           END-SEARCH.
015260       930000-end-capitalize-first.
015270           EXIT.
015280
015290      * CASE-FOLD WS-FOLD-FIELD-A AND WS-FOLD-FIELD-B TO UPPERCASE SO
015300      * TITLE/DEVELOPER/AWARD-LABEL COMPARES ARE CASE-BLIND THROUGHOUT
015310      * THIS PROGRAM, WITHOUT ANY INTRINSIC FUNCTION.
015320       395000-begin-fold-to-upper.
015330           INSPECT ws-fold-field-a
015340              CONVERTING ws-alphabet-lower-list TO ws-alphabet-upper-list.
015350           INSPECT ws-fold-field-b
015360              CONVERTING ws-alphabet-lower-list TO ws-alphabet-upper-list.
015370       395000-end-fold-to-upper.
015380           EXIT.
