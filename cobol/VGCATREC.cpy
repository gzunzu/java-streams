000100      *****************************************************************
000110      *                                                               *
000120      *   V G C A T R E C                                             *
000130      *                                                               *
000140      *   RECORD LAYOUT FOR THE SOFTWARE CATALOG MASTER FILE.         *
000150      *   ONE VGCAT-REC PER CATALOG ENTRY (ONE PACKAGED TITLE).       *
000160      *   COPY'D INTO THE FD FOR VIDGAMEFILE IN VIDGAMERP.            *
000170      *                                                               *
000180      *   FIXED LENGTH, NO KEY, READ IN CATALOG-FILE ORDER ONLY.      *
000190      *   NO REWRITE OF THIS RECORD IS EVER PERFORMED BY VIDGAMERP -  *
000200      *   THE CATALOG FILE IS MAINTAINED BY THE UPSTREAM ACQUISITIONS *
000210      *   EXTRACT, NOT BY THIS JOB.  VIDGAMERP ONLY READS IT, BUILDS  *
000220      *   ITS OWN WORKING-STORAGE TABLE FROM IT AND REPORTS ON THAT   *
000230      *   TABLE - NOTHING HERE EVER GOES BACK TO THE CATALOG FILE.    *
000240      *                                                               *
000250      *****************************************************************
000260      * CHANGE HISTORY.                                               *
000270      *                                                               *
000280      *   1987-04-02  REM  ORIGINAL LAYOUT FOR THE OVERNIGHT SOFTWARE *
000290      *                    HOLDINGS DIGEST (TICKET DPC-114).  AT THE  *
000300      *                    TIME THE CATALOG ONLY CARRIED ONE GENRE    *
000310      *                    AND ONE PLATFORM PER TITLE.                *
000320      *   1989-07-22  REM  CATALOG ENTRIES MAY NOW CARRY MORE THAN    *
000330      *                    ONE GENRE - CHANGED GENRE TO A 20-ENTRY    *
000340      *                    TABLE WITH A LEADING COUNT (DPC-158).      *
000350      *   1991-09-18  JKL  ADDED PLATFORM-ENTRY TABLE - CATALOG NOW   *
000360      *                    TRACKS MULTI-PLATFORM TITLES (DPC-206).    *
000370      *   1994-02-11  REM  ADDED NOMINATION-ENTRY GROUP FOR AWARDS    *
000380      *                    REPORTING REQUESTED BY COLLECTION DEV.     *
000390      *                    A COUNT OF ZERO MEANS NO NOMINATIONS WERE  *
000400      *                    EVER RECORDED, NOT THAT THEY ARE UNKNOWN   *
000410      *                    (DPC-239).                                 *
000420      *   1998-11-30  TAC  YEAR 2000 REVIEW OF THIS COPYBOOK -        *
000430      *                    RELEASE-YEAR WAS ALREADY A 4-DIGIT FIELD   *
000440      *                    SO NO WINDOWING LOGIC IS NEEDED HERE.      *
000450      *   2003-06-05  MDS  WIDENED GAME-DEVELOPER TO X(40) - SOME OF  *
000460      *                    THE NEWER OVERSEAS STUDIO NAMES WERE       *
000470      *                    TRUNCATING IN THE X(25) FIELD (DPC-318).   *
000480      *   2009-01-14  MDS  DOCUMENTED THE ESTIMATED-HOURS FIELD BELOW *
000490      *                    AFTER A COLLECTION DEV QUESTION ON WHETHER *
000500      *                    IT WAS TENTHS OF AN HOUR.  IT IS NOT - IT  *
000510      *                    IS WHOLE HOURS, ALWAYS HAS BEEN (DPC-355). *
000520      *****************************************************************
000530
000540       01  VGCAT-REC.
000550
000560      * TITLE AND DEVELOPER ARE FREE TEXT AND ARE MATCHED WITHOUT
000570      * REGARD TO CASE EVERYWHERE VIDGAMERP LOOKS THEM UP - THE
000580      * CATALOG FILE ITSELF IS NOT NORMALIZED TO ANY PARTICULAR CASE.
000590           03  GAME-TITLE                PIC X(60).
000600           03  GAME-DEVELOPER             PIC X(40).
000610
000620      * A TITLE MAY CARRY UP TO 20 GENRE CODES.  GENRE-COUNT TELLS
000630      * VIDGAMERP HOW MANY OF THE 20 GENRE-ENTRY SLOTS ARE ACTUALLY
000640      * IN USE - SLOTS BEYOND GENRE-COUNT ARE SPACES AND ARE NEVER
000650      * EXAMINED.  THE SET OF GENRE CODES IN USE (ROLE-PLAYING,
000660      * HACK-AND-SLASH, ACTION, ADVENTURE, AND SO ON) IS AN
000670      * ACQUISITIONS CONVENTION, NOT SOMETHING VIDGAMERP VALIDATES.
000680           03  GAME-GENRE-GROUP.
000690               05  GENRE-COUNT            PIC 9(02).
000700               05  GENRE-ENTRY            PIC X(20)
000710                                          OCCURS 20 TIMES.
000720               05  FILLER                 PIC X(02).
000730
000740      * SAME SHAPE AS THE GENRE TABLE ABOVE, FOR THE PLATFORMS A
000750      * TITLE SHIPPED ON.  PLATFORM NAMES ARE MATCHED EXACTLY,
000760      * CASE-SENSITIVE, UNLIKE GAME-TITLE/GAME-DEVELOPER ABOVE.
000770           03  GAME-PLATFORM-GROUP.
000780               05  PLATFORM-COUNT         PIC 9(02).
000790               05  PLATFORM-ENTRY         PIC X(20)
000800                                          OCCURS 20 TIMES.
000810               05  FILLER                 PIC X(02).
000820
000830      * CALENDAR YEAR OF FIRST RELEASE.  MONTH AND DAY ARE NOT
000840      * CARRIED IN THE CATALOG FILE - ONLY THE YEAR IS EVER USED
000850      * BY ANY REPORT IN VIDGAMERP.
000860           03  RELEASE-YEAR               PIC 9(04).
000870
000880      * WHOLE HOURS TO FINISH THE TITLE, AS ESTIMATED BY COLLECTION
000890      * DEV.  NO TENTHS, NO MINUTES - SEE THE 2009-01-14 CHANGE ABOVE.
000900           03  ESTIMATED-HOURS            PIC 9(04).
000910
000920           03  MULTIPLAYER-FLAG           PIC X(01).
000930               88  MULTIPLAYER-YES                 VALUE "Y".
000940               88  MULTIPLAYER-NO                   VALUE "N".
000950
000960      * A TITLE MAY BE UP FOR UP TO 20 AWARD NOMINATIONS.  A
000970      * NOMINATION-COUNT OF ZERO IS A RECORDED FACT - THE TITLE WAS
000980      * NOT NOMINATED FOR ANYTHING - NOT THE ABSENCE OF DATA.
000990      * WON-FLAG IS "Y" ONLY WHEN THE NOMINATION RESULTED IN A WIN.
001000           03  GAME-NOMINATION-GROUP.
001010               05  NOMINATION-COUNT       PIC 9(02).
001020               05  NOMINATION-ENTRY       OCCURS 20 TIMES.
001030                   07  AWARD-LABEL        PIC X(40).
001040                   07  WON-FLAG           PIC X(01).
001050                       88  WON-FLAG-YES             VALUE "Y".
001060                       88  WON-FLAG-NO              VALUE "N".
001070                   07  FILLER             PIC X(01).
001080               05  FILLER                 PIC X(02).
001090
001100      * RESERVED FOR FUTURE ACQUISITIONS FIELDS.  DO NOT RE-USE
001110      * WITHOUT COORDINATING WITH THE CATALOG EXTRACT OWNER - THE
001120      * EXTRACT PADS THE RECORD OUT TO THIS LENGTH TODAY WHETHER
001130      * OR NOT ANYTHING IS EVER PUT HERE.
001140           03  FILLER                    PIC X(39).
